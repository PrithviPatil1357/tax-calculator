000100****************************************************************
000110*                                                               *
000120*        PERSONAL TAX & SAVINGS PLANNING - BATCH DRIVER         *
000130*                                                               *
000140*     READS SCENARIO, RUNS THE MATCHING CALCULATOR, WRITES      *
000150*     THE RESULTS REPORT VIA REPORT WRITER (CONTROL FINAL)      *
000160*                                                               *
000170****************************************************************
000180*
000190 IDENTIFICATION          DIVISION.
000200*========================
000210*
000220**
000230      PROGRAM-ID.         TX010.
000240      AUTHOR.             R J HARLOW.
000250      INSTALLATION.       APPLEWOOD COMPUTERS.
000260      DATE-WRITTEN.       22/04/1985.
000270      DATE-COMPILED.
000280      SECURITY.           COPYRIGHT (C) 1985-2026 & LATER,
000290                          VINCENT BRYAN COEN.
000300                          DISTRIBUTED UNDER THE GNU GENERAL
000310                          PUBLIC LICENSE.
000320                          SEE THE FILE COPYING FOR DETAILS.
000330**
000340*    REMARKS.           BATCH DRIVER FOR THE PERSONAL TAX
000350*                       AND SAVINGS PLANNING SUITE. READS
000360*                       SCENARIO, DISPATCHES EACH RECORD ON
000370*                       TX-TYPE-CODE TO THE MATCHING
000380*                       CALCULATOR AND PRINTS RESULTS.
000390**
000400*    VERSION.           SEE PROG-NAME IN WS.
000410**
000420*    CALLED MODULES.
000430*                       TX900 - SLAB TAX & TAKE-HOME CALC.
000440**
000450*    FILES USED.
000460*                       SCENARIO. INPUT SCENARIO REQUESTS.
000470*                       RESULTS.  OUTPUT PRINT REPORT.
000480**
000490*    ERROR MESSAGES USED.
000500*                       TX001 - TX005.
000510**
000520* CHANGES:
000530* 22/04/1985 RJH -       ORIGINALLY A TAX OFFICE READY-
000540*                        RECKONER BATCH RUN FOR CLERKS.
000550* 14/09/1988 RJH -    .2 ADDED SAVINGS COLUMN TO PRINTOUT
000560*                        AFTER CLERKS ASKED FOR IT.
000570*  6/05/1992 MFK -    .3 SLAB TABLE RE-POINTED, SEE TX900.
000580* 19/01/1996 MFK -   1.0 REWRITTEN TO DRIVE OFF A SEQUENTIAL
000590*                        REQUEST FILE INSTEAD OF SCREEN
000600*                        PROMPTS - CLERKS NOW KEY A BATCH.
000610* 03/01/1999 VBC -   1.1 YEAR 2000 DATE SAFETY REVIEW - DATE
000620*                        ON HEADING NOW HELD AS 8 DIGITS.
000630* 14/11/2003 VBC -   1.2 RE-POINTED SLAB TABLE, TICKET PT041.
000640* 30/03/2009 VBC -   1.3 MIGRATION TO OPEN COBOL V3.00.00.
000650* 16/04/2024 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING
000660*                        ALL PREVIOUS NOTICES.
000670* 04/02/2026 VBC -   2.0 REBUILT AS TX010 FOR THE NEW
000680*                        PERSONAL TAX & SAVINGS PLANNING
000690*                        BATCH, TICKET TX-0001. REPLACES THE
000700*                        OLD READY-RECKONER RUN ENTIRELY -
000710*                        NOW HANDLES SAVINGS, RANGE SWEEPS,
000720*                        TIME-TO-TARGET AND REQUIRED-CTC.
000730* 09/02/2026 VBC -   2.1 SPLIT SCENARIO RECORD INTO FIVE
000740*                        REDEFINES, SEE WSTXREQ.
000750* 18/02/2026 VBC -   2.2 ADDED RANGE SAVINGS SWEEP (RS) AND
000760*                        REQUIRED-CTC SOLVER (RC), TICKET
000770*                        TX-0003.
000780* 26/02/2026 VBC -   2.3 ADDED TIME-TO-TARGET SIMULATOR (TT)
000790*                        AND THE MONTH-BY-MONTH GROWTH LOOP,
000800*                        TICKET TX-0004.
000810* 03/03/2026 VBC -   2.4 STAGNATION SAFETY STOP ADDED TO THE
000820*                        MONTH LOOP AFTER A TEST SCENARIO RAN
000830*                        WITHOUT EVER REACHING TARGET.
000840* 10/08/2026 VBC -   2.5 TX900'S LK-ERROR-FLAG WAS COMING BACK
000850*                        SET ON A NEGATIVE CTC BUT NOTHING HERE
000860*                        EVER LOOKED AT IT - AB010 AND AB020 NOW
000870*                        TEST IT AND REPORT TX006 INSTEAD OF
000880*                        PRINTING A BOGUS RESULT LINE, TICKET
000890*                        TX-0005. SEE ALSO TX900 2.3 FOR THE
000900*                        SLAB TABLE FIX RAISED ON THE SAME
000910*                        TICKET.
000920* 10/08/2026 VBC -   2.6 2.5 BACKED OUT - HEAD OFFICE SPEC SAYS
000930*                        TAKE-HOME AND SAVINGS RUN THE PLAIN
000940*                        FORMULA REGARDLESS OF SIGN, NO GUARD,
000950*                        NO MESSAGE. AB010/AB020 NO LONGER TEST
000960*                        LK-ERROR-FLAG (SEE TX900 2.4 - FLAG
000970*                        GONE FROM WSTXLNK TOO), TICKET TX-0006.
000980**
000990*
001000******************************************************************
001010* COPYRIGHT NOTICE.
001020* ****************
001030*
001040* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
001050* UPDATED 2024-04-16.
001060*
001070* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
001080* TAX & SAVINGS PLANNING BATCH AND IS COPYRIGHT (C) VINCENT B
001090* COEN. 1985-2026 AND LATER.
001100*
001110* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
001120* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
001130* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
001140* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL
001150* USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT
001160* EXCLUDES REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY
001170* WAY.
001180*
001190* TAX010 IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
001200* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY
001210* OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
001220*
001230******************************************************************
001240*
001250 ENVIRONMENT             DIVISION.
001260*========================
001270*
001280 CONFIGURATION           SECTION.
001290 SPECIAL-NAMES.
001300     C01                 IS TOP-OF-FORM
001310     UPSI-0              ON STATUS IS TX-DEBUG-TRACE-ON
001320                         OFF STATUS IS TX-DEBUG-TRACE-OFF.
001330 INPUT-OUTPUT             SECTION.
001340 FILE-CONTROL.
001350     SELECT SCENARIO-FILE ASSIGN TO "SCENARIO"
001360            ORGANIZATION IS SEQUENTIAL
001370            ACCESS MODE  IS SEQUENTIAL
001380            FILE STATUS  IS TX-SCENARIO-STATUS.
001390*
001400     SELECT PRINT-FILE     ASSIGN TO "RESULTS"
001410            ORGANIZATION IS SEQUENTIAL
001420            ACCESS MODE  IS SEQUENTIAL
001430            FILE STATUS  IS TX-PRINT-STATUS.
001440*
001450 DATA                    DIVISION.
001460*========================
001470*
001480 FILE                    SECTION.
001490*
001500 FD  SCENARIO-FILE
001510     LABEL RECORDS ARE STANDARD
001520     RECORD CONTAINS 120 CHARACTERS
001530     DATA RECORD IS TX-SCENARIO-RECORD.
001540 COPY "WSTXREQ.COB".
001550*
001560 FD  PRINT-FILE
001570     LABEL RECORDS ARE STANDARD
001580     RECORD CONTAINS 132 CHARACTERS
001590     REPORT IS TAX-PLAN-REPORT.
001600*
001610 WORKING-STORAGE         SECTION.
001620*-----------------------
001630 77  PROG-NAME               PIC X(15) VALUE "TX010 (2.6)".
001640*
001650 COPY "WSTXCON.COB".
001660*
001670 01  TX-SCENARIO-STATUS      PIC XX.
001680     88  TX-SCENARIO-OK              VALUE "00".
001690 01  TX-PRINT-STATUS         PIC XX.
001700     88  TX-PRINT-OK                  VALUE "00".
001710*
001720 01  ERROR-MESSAGES.
001730     03  TX001   PIC X(44) VALUE
001740         "TX001 SCENARIO FILE WILL NOT OPEN - STATUS =".
001750     03  TX002   PIC X(43) VALUE
001760         "TX002 RESULTS FILE WILL NOT OPEN - STATUS =".
001770     03  TX003   PIC X(35) VALUE
001780         "TX003 UNKNOWN SCENARIO TYPE CODE = ".
001790     03  TX004   PIC X(60) VALUE
001800         "DESIRED TAKE-HOME CANNOT BE NEGATIVE.".
001810     03  TX005   PIC X(56) VALUE
001820         "CTC MATCH NOT EXACT - CLOSEST ESTIMATE SHOWN.".
001830*
001840 01  WS-SWITCHES.
001850     03  WS-EOF-FLAG             PIC X       VALUE "N".
001860         88  WS-END-OF-FILE                  VALUE "Y".
001870     03  WS-SWEEP-DONE           PIC X       VALUE "N".
001880     03  WS-TT-STOP              PIC X       VALUE "N".
001890     03  WS-UNREACHABLE-FLAG     PIC X       VALUE "N".
001900         88  WS-TT-IS-UNREACHABLE            VALUE "Y".
001910     03  WS-RC-FOUND             PIC X       VALUE "N".
001920     03  FILLER                  PIC X(3).
001930*
001940 01  WS-COUNTERS.
001950     03  WS-SCENARIO-NO          PIC 9(5)    COMP.
001960     03  WS-RC-ITERATE           PIC 999     COMP.
001970     03  WS-TT-MONTH-COUNT       PIC 9(5)    COMP.
001980     03  FILLER                  PIC X(2).
001990*
002000 01  WS-SWEEP-FIELDS.
002010     03  WS-SWEEP-CTC            PIC S9(9)V99 COMP-3.
002020     03  WS-SWEEP-INCREMENT      PIC S9(9)V99 COMP-3.
002030     03  FILLER                  PIC X(4).
002040*
002050 01  WS-SAVINGS-FIELDS.
002060     03  WS-ANNUAL-EXPENSE       PIC S9(9)V99 COMP-3.
002070     03  WS-YEARLY-SAVINGS       PIC S9(9)V99 COMP-3.
002080     03  WS-MONTHLY-SAVINGS      PIC S9(9)V99 COMP-3.
002090     03  FILLER                  PIC X(4).
002100*
002110*  TIME-TO-TARGET WORKING FIELDS.
002120*
002130 01  WS-TT-FIELDS.
002140     03  WS-TT-CUR-INVEST        PIC S9(9)V99 COMP-3.
002150     03  WS-TT-LUMPSUM-EXP       PIC S9(9)V99 COMP-3.
002160     03  WS-TT-MONTHLY-SIP       PIC S9(9)V99 COMP-3.
002170     03  WS-TT-SIP-CAGR          PIC S9V9(4)  COMP-3.
002180     03  WS-TT-GROWTH-RATE       PIC S9V9(6)  COMP-3.
002190     03  WS-TT-NET-SAVINGS       PIC S9(9)V99 COMP-3.
002200     03  WS-TT-NET-WORTH         PIC S9(9)V99 COMP-3.
002210     03  WS-TT-PRIOR-NET-WORTH   PIC S9(9)V99 COMP-3.
002220     03  WS-TT-MONTHS            PIC 9(5)     COMP.
002230     03  FILLER                  PIC X(4).
002240*
002250*  REQUIRED-CTC SOLVER WORKING FIELDS.
002260*
002270 01  WS-RC-FIELDS.
002280     03  WS-RC-LOW               PIC S9(9)V99 COMP-3.
002290     03  WS-RC-HIGH              PIC S9(9)V99 COMP-3.
002300     03  WS-RC-MID               PIC S9(9)V99 COMP-3.
002310     03  WS-RC-DIFF              PIC S9(9)V99 COMP-3.
002320     03  WS-RC-ABS-DIFF          PIC S9(9)V99 COMP-3.
002330     03  FILLER                  PIC X(4).
002340*
002350*  HEADER-LINE ECHO OF KEY SCENARIO INPUTS - UP TO THREE
002360*  LABELLED AMOUNTS PER SCENARIO, POPULATED BY AB005 BELOW.
002370*
002380 01  WS-ECHO-FIELDS.
002390     03  WS-ECHO-TYPE            PIC X(2).
002400     03  WS-ECHO-LABEL           PIC X(20)    OCCURS 3.
002410     03  WS-ECHO-AMT             PIC S9(9)V99 COMP-3 OCCURS 3.
002420     03  FILLER                  PIC X(4).
002430*
002440*  RESULT-LINE LABELLED AMOUNTS - REUSED BY TAKE-HOME,
002450*  SAVINGS AND REQUIRED-CTC, WHICH ALL PRINT AS A SET OF
002460*  LABELLED AMOUNTS RATHER THAN A SWEPT TABLE.
002470*
002480 01  WS-OUT-FIELDS.
002490     03  WS-OUT-LABEL            PIC X(20)    OCCURS 4.
002500     03  WS-OUT-AMT              PIC S9(9)V99 COMP-3 OCCURS 4.
002510     03  WS-OUT-MONTHS           PIC 9(5)     COMP.
002520     03  WS-OUT-MESSAGE          PIC X(60).
002530*
002540 01  WS-TODAY                    PIC 9(8).
002550 01  WS-TODAY-CCYY-MM-DD REDEFINES WS-TODAY.
002560     03  WS-TODAY-CCYY           PIC 9(4).
002570     03  WS-TODAY-MM             PIC 99.
002580     03  WS-TODAY-DD             PIC 99.
002590*
002600 LINKAGE                 SECTION.
002610*========================
002620*
002630 COPY "WSTXLNK.COB".
002640*
002650 REPORT                  SECTION.
002660*========================
002670*
002680 RD  TAX-PLAN-REPORT
002690     CONTROL      FINAL
002700     PAGE LIMIT   60
002710     HEADING      1
002720     FIRST DETAIL 4
002730     LAST  DETAIL 56.
002740*
002750 01  REPORT-PAGE-HEAD  TYPE PAGE HEADING.
002760     03  LINE  1.
002770         05  COL   1     PIC X(15)   SOURCE PROG-NAME.
002780         05  COL  35     PIC X(38)
002790                     VALUE "PERSONAL TAX AND SAVINGS PLAN BATCH".
002800         05  COL 100     PIC 9(8)    SOURCE WS-TODAY.
002810         05  COL 118     PIC X(6)    VALUE "PAGE  ".
002820         05  COL 125     PIC ZZ9     SOURCE PAGE-COUNTER.
002830     03  LINE  2.
002840         05  COL   1     PIC X(60)
002850                     VALUE ALL "-".
002860     03  LINE  3.
002870         05  COL   1     PIC X(4)    VALUE "SCN ".
002880         05  COL   6     PIC X(2)    VALUE "TY".
002890         05  COL  11     PIC X(30)   VALUE "KEY SCENARIO INPUTS".
002900*
002910 01  SCENARIO-HEADER-DETAIL  TYPE DETAIL.
002920     03  LINE + 2.
002930         05  COL   1     PIC 9(5)    SOURCE WS-SCENARIO-NO.
002940         05  COL   7     PIC X(2)    SOURCE WS-ECHO-TYPE.
002950         05  COL  11     PIC X(20)   SOURCE WS-ECHO-LABEL (1).
002960         05  COL  32     PIC ZZ,ZZZ,ZZ9.99-
002970                                     SOURCE WS-ECHO-AMT (1).
002980         05  COL  55     PIC X(20)   SOURCE WS-ECHO-LABEL (2).
002990         05  COL  76     PIC ZZ,ZZZ,ZZ9.99-
003000                                     SOURCE WS-ECHO-AMT (2).
003010         05  COL  99     PIC X(20)   SOURCE WS-ECHO-LABEL (3).
003020         05  COL 120     PIC ZZ,ZZZ,ZZ9.99-
003030                                     SOURCE WS-ECHO-AMT (3).
003040*
003050 01  CALC-RESULT-DETAIL  TYPE DETAIL.
003060     03  LINE + 1.
003070         05  COL  11     PIC X(20)   SOURCE WS-OUT-LABEL (1).
003080         05  COL  32     PIC ZZ,ZZZ,ZZ9.99-
003090                                     SOURCE WS-OUT-AMT (1).
003100         05  COL  55     PIC X(20)   SOURCE WS-OUT-LABEL (2).
003110         05  COL  76     PIC ZZ,ZZZ,ZZ9.99-
003120                                     SOURCE WS-OUT-AMT (2).
003130     03  LINE + 1.
003140         05  COL  11     PIC X(20)   SOURCE WS-OUT-LABEL (3).
003150         05  COL  32     PIC ZZ,ZZZ,ZZ9.99-
003160                                     SOURCE WS-OUT-AMT (3).
003170         05  COL  55     PIC X(20)   SOURCE WS-OUT-LABEL (4).
003180         05  COL  76     PIC ZZ,ZZZ,ZZ9.99-
003190                                     SOURCE WS-OUT-AMT (4).
003200*
003210 01  CALC-MESSAGE-DETAIL  TYPE DETAIL.
003220     03  LINE + 1.
003230         05  COL  11     PIC X(60)   SOURCE WS-OUT-MESSAGE.
003240*
003250 01  RS-DETAIL  TYPE DETAIL.
003260     03  LINE + 1.
003270         05  COL  11     PIC X(16)   VALUE "ANNUAL CTC:".
003280         05  COL  28     PIC ZZ,ZZZ,ZZ9.99-
003290                                     SOURCE WS-OUT-AMT (1).
003300         05  COL  55     PIC X(20)   VALUE "MONTHLY SAVINGS:".
003310         05  COL  76     PIC ZZ,ZZZ,ZZ9.99-
003320                                     SOURCE WS-OUT-AMT (2).
003330*
003340 01  TT-DETAIL  TYPE DETAIL.
003350     03  LINE + 1.
003360         05  COL  11     PIC X(16)   VALUE "ANNUAL CTC:".
003370         05  COL  28     PIC ZZ,ZZZ,ZZ9.99-
003380                                     SOURCE WS-OUT-AMT (1).
003390         05  COL  55     PIC X(20)   VALUE "MONTHS TO TARGET:".
003400         05  COL  76     PIC ZZZZ9   SOURCE WS-OUT-MONTHS
003410                          PRESENT WHEN WS-UNREACHABLE-FLAG = "N".
003420         05  COL  76     PIC X(11)   VALUE "UNREACHABLE"
003430                          PRESENT WHEN WS-UNREACHABLE-FLAG = "Y".
003440*
003450 01  REPORT-TRAILER  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
003460     03  COL  11         PIC X(30)
003470                     VALUE "TOTAL SCENARIOS PROCESSED   :".
003480     03  COL  44         PIC ZZZZ9   SOURCE WS-SCENARIO-NO.
003490*
003500 PROCEDURE DIVISION.
003510*===================
003520*
003530 AA000-MAIN-PROCESS          SECTION.
003540*************************************
003550*
003560     PERFORM  AA010-OPEN-FILES    THRU AA010-EXIT.
003570     PERFORM  AA020-PROCESS-SCENARIOS THRU AA020-EXIT.
003580     PERFORM  AA090-CLOSE-DOWN    THRU AA090-EXIT.
003590     STOP RUN.
003600*
003610 AA000-EXIT.  EXIT SECTION.
003620*
003630 AA010-OPEN-FILES            SECTION.
003640*************************************
003650*
003660     ACCEPT   WS-TODAY FROM DATE YYYYMMDD.
003670     OPEN     INPUT  SCENARIO-FILE.
003680     IF       NOT TX-SCENARIO-OK
003690              DISPLAY TX001 " " TX-SCENARIO-STATUS
003700              MOVE     16 TO RETURN-CODE
003710              STOP RUN
003720     END-IF.
003730*
003740     OPEN     OUTPUT PRINT-FILE.
003750     IF       NOT TX-PRINT-OK
003760              DISPLAY TX002 " " TX-PRINT-STATUS
003770              MOVE     16 TO RETURN-CODE
003780              STOP RUN
003790     END-IF.
003800*
003810     INITIATE TAX-PLAN-REPORT.
003820     MOVE     ZERO TO WS-SCENARIO-NO.
003830*
003840 AA010-EXIT.  EXIT SECTION.
003850*
003860 AA020-PROCESS-SCENARIOS     SECTION.
003870*************************************
003880*
003890     PERFORM  AA021-READ-SCENARIO THRU AA021-EXIT
003900              UNTIL WS-END-OF-FILE.
003910*
003920 AA020-EXIT.  EXIT SECTION.
003930*
003940 AA021-READ-SCENARIO.
003950     READ     SCENARIO-FILE
003960              AT END
003970                       MOVE "Y" TO WS-EOF-FLAG
003980                       GO TO AA021-EXIT
003990     END-READ.
004000     ADD      1 TO WS-SCENARIO-NO.
004010     PERFORM  AA030-DISPATCH-SCENARIO THRU AA030-EXIT.
004020 AA021-EXIT.  EXIT.
004030*
004040 AA030-DISPATCH-SCENARIO     SECTION.
004050*************************************
004060*
004070     MOVE     SPACES TO WS-ECHO-LABEL (1) WS-ECHO-LABEL (2)
004080                         WS-ECHO-LABEL (3) WS-OUT-MESSAGE.
004090     MOVE     ZERO   TO WS-ECHO-AMT  (1) WS-ECHO-AMT  (2)
004100                         WS-ECHO-AMT  (3).
004110     MOVE     TX-TYPE-CODE TO WS-ECHO-TYPE.
004120     PERFORM  AB005-REPORT-HEADER THRU AB005-EXIT.
004130*
004140     EVALUATE TX-TYPE-CODE
004150         WHEN "TH"
004160              PERFORM AB010-PROCESS-TAKE-HOME THRU AB010-EXIT
004170         WHEN "SV"
004180              PERFORM AB020-PROCESS-SAVINGS   THRU AB020-EXIT
004190         WHEN "RS"
004200              PERFORM AB030-PROCESS-RANGE-SWEEP THRU AB030-EXIT
004210         WHEN "TT"
004220              PERFORM AB040-PROCESS-TIME-TO-TARGET
004230                                                THRU AB040-EXIT
004240         WHEN "RC"
004250              PERFORM AB050-PROCESS-REQUIRED-CTC THRU AB050-EXIT
004260         WHEN OTHER
004270              DISPLAY  TX003 TX-TYPE-CODE
004280              MOVE     TX003 TO WS-OUT-MESSAGE
004290              GENERATE CALC-MESSAGE-DETAIL
004300     END-EVALUATE.
004310*
004320 AA030-EXIT.  EXIT SECTION.
004330*
004340 AA090-CLOSE-DOWN            SECTION.
004350*************************************
004360*
004370     TERMINATE TAX-PLAN-REPORT.
004380     CLOSE     SCENARIO-FILE.
004390     CLOSE     PRINT-FILE.
004400*
004410 AA090-EXIT.  EXIT SECTION.
004420*
004430 AB005-REPORT-HEADER         SECTION.
004440*************************************
004450*
004460*  BUILDS THE HEADER-LINE ECHO OF THE KEY INPUTS FOR THIS
004470*  SCENARIO TYPE - THE REQUEST FIELDS ARE ALREADY IN VIEW
004480*  VIA THE REDEFINES OF TX-DATA ON THE RECORD JUST READ.
004490*
004500     EVALUATE TX-TYPE-CODE
004510         WHEN "TH"
004520              MOVE "ANNUAL CTC"        TO WS-ECHO-LABEL (1)
004530              MOVE TH-ANNUAL-CTC       TO WS-ECHO-AMT   (1)
004540         WHEN "SV"
004550              MOVE "ANNUAL CTC"        TO WS-ECHO-LABEL (1)
004560              MOVE SV-ANNUAL-CTC       TO WS-ECHO-AMT   (1)
004570              MOVE "ANNUAL EXPENSE"    TO WS-ECHO-LABEL (2)
004580              MOVE SV-ANNUAL-EXPENSES  TO WS-ECHO-AMT   (2)
004590              MOVE "MONTHLY EXPENSE"   TO WS-ECHO-LABEL (3)
004600              MOVE SV-MONTHLY-EXPENSE  TO WS-ECHO-AMT   (3)
004610         WHEN "RS"
004620              MOVE "MIN CTC"           TO WS-ECHO-LABEL (1)
004630              MOVE RS-MIN-CTC          TO WS-ECHO-AMT   (1)
004640              MOVE "MAX CTC"           TO WS-ECHO-LABEL (2)
004650              MOVE RS-MAX-CTC          TO WS-ECHO-AMT   (2)
004660              MOVE "MONTHLY EXPENSE"   TO WS-ECHO-LABEL (3)
004670              MOVE RS-MONTHLY-EXPENSE  TO WS-ECHO-AMT   (3)
004680         WHEN "TT"
004690              MOVE "MIN CTC"           TO WS-ECHO-LABEL (1)
004700              MOVE TT-MIN-CTC          TO WS-ECHO-AMT   (1)
004710              MOVE "MAX CTC"           TO WS-ECHO-LABEL (2)
004720              MOVE TT-MAX-CTC          TO WS-ECHO-AMT   (2)
004730              MOVE "TARGET AMOUNT"     TO WS-ECHO-LABEL (3)
004740              MOVE TT-TARGET-AMOUNT    TO WS-ECHO-AMT   (3)
004750         WHEN "RC"
004760              MOVE "DESIRED TAKE-HOME" TO WS-ECHO-LABEL (1)
004770              MOVE RC-DESIRED-TAKE-HOME TO WS-ECHO-AMT  (1)
004780         WHEN OTHER
004790              CONTINUE
004800     END-EVALUATE.
004810*
004820     GENERATE SCENARIO-HEADER-DETAIL.
004830*
004840 AB005-EXIT.  EXIT SECTION.
004850*
004860 AB010-PROCESS-TAKE-HOME     SECTION.
004870*************************************
004880*
004890     MOVE     TH-ANNUAL-CTC TO LK-ANNUAL-CTC.
004900     CALL     "TX900" USING TX-TAX-LINKAGE.
004910*
004920     MOVE     "YEARLY TAKE-HOME"  TO WS-OUT-LABEL (1).
004930     MOVE     LK-YEARLY-TAKE-HOME TO WS-OUT-AMT   (1).
004940     MOVE     "MONTHLY TAKE-HOME" TO WS-OUT-LABEL (2).
004950     MOVE     LK-MONTHLY-TAKE-HOME TO WS-OUT-AMT  (2).
004960     MOVE     "YEARLY TAX"        TO WS-OUT-LABEL (3).
004970     MOVE     LK-YEARLY-TAX       TO WS-OUT-AMT   (3).
004980     MOVE     "MONTHLY TAX"       TO WS-OUT-LABEL (4).
004990     MOVE     LK-MONTHLY-TAX      TO WS-OUT-AMT   (4).
005000     GENERATE CALC-RESULT-DETAIL.
005010*
005020 AB010-EXIT.  EXIT SECTION.
005030*
005040 AB020-PROCESS-SAVINGS       SECTION.
005050*************************************
005060*
005070     MOVE     SV-ANNUAL-CTC TO LK-ANNUAL-CTC.
005080     CALL     "TX900" USING TX-TAX-LINKAGE.
005090*
005100     IF       SV-ANNUAL-EXP-FLAG = "Y"
005110              MOVE SV-ANNUAL-EXPENSES TO WS-ANNUAL-EXPENSE
005120     ELSE
005130              IF     SV-MONTHLY-EXP-FLAG = "Y"
005140                     COMPUTE WS-ANNUAL-EXPENSE =
005150                             SV-MONTHLY-EXPENSE * 12
005160              ELSE
005170                     MOVE ZERO TO WS-ANNUAL-EXPENSE
005180              END-IF
005190     END-IF.
005200*
005210     COMPUTE  WS-YEARLY-SAVINGS =
005220              LK-YEARLY-TAKE-HOME - WS-ANNUAL-EXPENSE.
005230     DIVIDE   WS-YEARLY-SAVINGS BY 12
005240              GIVING WS-MONTHLY-SAVINGS ROUNDED.
005250*
005260     MOVE     "YEARLY SAVINGS"    TO WS-OUT-LABEL (1).
005270     MOVE     WS-YEARLY-SAVINGS   TO WS-OUT-AMT   (1).
005280     MOVE     "MONTHLY SAVINGS"   TO WS-OUT-LABEL (2).
005290     MOVE     WS-MONTHLY-SAVINGS  TO WS-OUT-AMT   (2).
005300     MOVE     "YEARLY TAKE-HOME"  TO WS-OUT-LABEL (3).
005310     MOVE     LK-YEARLY-TAKE-HOME TO WS-OUT-AMT   (3).
005320     MOVE     "MONTHLY TAKE-HOME" TO WS-OUT-LABEL (4).
005330     MOVE     LK-MONTHLY-TAKE-HOME TO WS-OUT-AMT  (4).
005340     GENERATE CALC-RESULT-DETAIL.
005350*
005360 AB020-EXIT.  EXIT SECTION.
005370*
005380 AB030-PROCESS-RANGE-SWEEP   SECTION.
005390*************************************
005400*
005410     IF       RS-MIN-CTC > RS-MAX-CTC
005420     OR       RS-MONTHLY-EXPENSE < ZERO
005430     OR       RS-MIN-CTC < ZERO
005440              GO TO AB030-EXIT
005450     END-IF.
005460*
005470     IF       RS-INCREMENT-FLAG = "Y"
005480     AND      RS-INCREMENT > ZERO
005490              MOVE RS-INCREMENT TO WS-SWEEP-INCREMENT
005500     ELSE
005510              MOVE TX-DEFAULT-INCREMENT TO WS-SWEEP-INCREMENT
005520     END-IF.
005530*
005540     MOVE     RS-MIN-CTC TO WS-SWEEP-CTC.
005550     MOVE     "N"        TO WS-SWEEP-DONE.
005560     PERFORM  AB031-RANGE-STEP THRU AB031-EXIT
005570              UNTIL WS-SWEEP-DONE = "Y".
005580*
005590 AB030-EXIT.  EXIT SECTION.
005600*
005610 AB031-RANGE-STEP.
005620     MOVE     WS-SWEEP-CTC TO LK-ANNUAL-CTC.
005630     CALL     "TX900" USING TX-TAX-LINKAGE.
005640     COMPUTE  WS-OUT-AMT (2) =
005650              LK-MONTHLY-TAKE-HOME - RS-MONTHLY-EXPENSE.
005660     MOVE     WS-SWEEP-CTC TO WS-OUT-AMT (1).
005670     GENERATE RS-DETAIL.
005680*
005690     IF       WS-SWEEP-CTC >= RS-MAX-CTC
005700              MOVE "Y" TO WS-SWEEP-DONE
005710     ELSE
005720              ADD  WS-SWEEP-INCREMENT TO WS-SWEEP-CTC
005730              IF   WS-SWEEP-CTC > RS-MAX-CTC
005740                   MOVE RS-MAX-CTC TO WS-SWEEP-CTC
005750              END-IF
005760     END-IF.
005770 AB031-EXIT.  EXIT.
005780*
005790 AB040-PROCESS-TIME-TO-TARGET  SECTION.
005800***************************************
005810*
005820     IF       TT-MIN-CTC > TT-MAX-CTC
005830     OR       TT-MONTHLY-EXPENSE < ZERO
005840     OR       TT-MIN-CTC < ZERO
005850     OR       TT-TARGET-AMOUNT NOT > ZERO
005860              GO TO AB040-EXIT
005870     END-IF.
005880*
005890     IF       TT-INCREMENT-FLAG = "Y"
005900     AND      TT-INCREMENT > ZERO
005910              MOVE TT-INCREMENT TO WS-SWEEP-INCREMENT
005920     ELSE
005930              MOVE TX-DEFAULT-INCREMENT TO WS-SWEEP-INCREMENT
005940     END-IF.
005950*
005960     MOVE     ZERO TO WS-TT-CUR-INVEST WS-TT-LUMPSUM-EXP
005970                       WS-TT-MONTHLY-SIP WS-TT-SIP-CAGR.
005980     IF       TT-CUR-INVEST-FLAG = "Y"
005990              MOVE TT-CUR-INVESTMENTS TO WS-TT-CUR-INVEST
006000     END-IF.
006010     IF       TT-LUMPSUM-EXP-FLAG = "Y"
006020              MOVE TT-LUMPSUM-EXPENSES TO WS-TT-LUMPSUM-EXP
006030     END-IF.
006040     IF       TT-MONTHLY-SIP-FLAG = "Y"
006050              MOVE TT-MONTHLY-SIP-AMT TO WS-TT-MONTHLY-SIP
006060     END-IF.
006070     IF       TT-SIP-CAGR-FLAG = "Y"
006080              MOVE TT-SIP-CAGR TO WS-TT-SIP-CAGR
006090     END-IF.
006100*
006110     MOVE     TT-MIN-CTC TO WS-SWEEP-CTC.
006120     MOVE     "N"        TO WS-SWEEP-DONE.
006130     PERFORM  AB041-TT-STEP THRU AB041-EXIT
006140              UNTIL WS-SWEEP-DONE = "Y".
006150*
006160 AB040-EXIT.  EXIT SECTION.
006170*
006180 AB041-TT-STEP.
006190     MOVE     WS-SWEEP-CTC TO LK-ANNUAL-CTC.
006200     CALL     "TX900" USING TX-TAX-LINKAGE.
006210     COMPUTE  WS-TT-NET-SAVINGS =
006220              LK-MONTHLY-TAKE-HOME - TT-MONTHLY-EXPENSE.
006230     MOVE     "N"    TO WS-UNREACHABLE-FLAG.
006240     MOVE     ZERO   TO WS-TT-MONTHS.
006250*
006260     IF       TT-MONTHLY-EXPENSE + WS-TT-MONTHLY-SIP
006270                       > LK-MONTHLY-TAKE-HOME
006280              MOVE "Y" TO WS-UNREACHABLE-FLAG
006290     ELSE
006300              MOVE WS-TT-CUR-INVEST TO WS-TT-NET-WORTH
006310              IF   WS-TT-LUMPSUM-EXP > ZERO
006320                   SUBTRACT WS-TT-LUMPSUM-EXP
006330                            FROM WS-TT-NET-WORTH
006340              END-IF
006350              IF   WS-TT-NET-WORTH >= TT-TARGET-AMOUNT
006360                   MOVE ZERO TO WS-TT-MONTHS
006370              ELSE
006380                   IF   (WS-TT-NET-SAVINGS + WS-TT-MONTHLY-SIP)
006390                             NOT > ZERO
006400                   AND  WS-TT-SIP-CAGR NOT > ZERO
006410                        MOVE "Y" TO WS-UNREACHABLE-FLAG
006420                   ELSE
006430                        PERFORM AB045-SIMULATE-MONTHS
006440                                             THRU AB045-EXIT
006450                   END-IF
006460              END-IF
006470     END-IF.
006480*
006490     MOVE     WS-SWEEP-CTC   TO WS-OUT-AMT (1).
006500     MOVE     WS-TT-MONTHS   TO WS-OUT-MONTHS.
006510     GENERATE TT-DETAIL.
006520*
006530     IF       WS-SWEEP-CTC >= TT-MAX-CTC
006540              MOVE "Y" TO WS-SWEEP-DONE
006550     ELSE
006560              ADD  WS-SWEEP-INCREMENT TO WS-SWEEP-CTC
006570              IF   WS-SWEEP-CTC > TT-MAX-CTC
006580                   MOVE TT-MAX-CTC TO WS-SWEEP-CTC
006590              END-IF
006600     END-IF.
006610 AB041-EXIT.  EXIT.
006620*
006630 AB045-SIMULATE-MONTHS.
006640*
006650*  MONTH-BY-MONTH NET-WORTH WALK. GROWTH, THEN SIP, THEN
006660*  NET SAVINGS, IN THAT ORDER - GROWTH APPLIES TO THE WHOLE
006670*  NET WORTH, NOT JUST THE NEW MONEY ADDED THIS MONTH.
006680*
006690     COMPUTE  WS-TT-GROWTH-RATE ROUNDED =
006700              WS-TT-SIP-CAGR / 12.
006710     MOVE     ZERO TO WS-TT-MONTH-COUNT.
006720     MOVE     WS-TT-NET-WORTH TO WS-TT-PRIOR-NET-WORTH.
006730     MOVE     "N" TO WS-TT-STOP.
006740     PERFORM  AB046-MONTH-STEP THRU AB046-EXIT
006750              UNTIL WS-TT-STOP = "Y".
006760     MOVE     WS-TT-MONTH-COUNT TO WS-TT-MONTHS.
006770*
006780 AB045-EXIT.  EXIT.
006790*
006800 AB046-MONTH-STEP.
006810     ADD      1 TO WS-TT-MONTH-COUNT.
006820     IF       WS-TT-SIP-CAGR > ZERO
006830              COMPUTE WS-TT-NET-WORTH ROUNDED =
006840                      WS-TT-NET-WORTH +
006850                      (WS-TT-NET-WORTH * WS-TT-GROWTH-RATE)
006860     END-IF.
006870     ADD      WS-TT-MONTHLY-SIP TO WS-TT-NET-WORTH.
006880     ADD      WS-TT-NET-SAVINGS TO WS-TT-NET-WORTH.
006890*
006900     IF       WS-TT-NET-WORTH >= TT-TARGET-AMOUNT
006910              MOVE "Y" TO WS-TT-STOP
006920              GO TO AB046-EXIT
006930     END-IF.
006940     IF       WS-TT-MONTH-COUNT > TX-MONTHS-SAFETY-STOP
006950              MOVE "Y" TO WS-UNREACHABLE-FLAG
006960              MOVE "Y" TO WS-TT-STOP
006970              GO TO AB046-EXIT
006980     END-IF.
006990     IF       WS-TT-NET-WORTH NOT > WS-TT-PRIOR-NET-WORTH
007000              MOVE "Y" TO WS-UNREACHABLE-FLAG
007010              MOVE "Y" TO WS-TT-STOP
007020              GO TO AB046-EXIT
007030     END-IF.
007040     MOVE     WS-TT-NET-WORTH TO WS-TT-PRIOR-NET-WORTH.
007050 AB046-EXIT.  EXIT.
007060*
007070 AB050-PROCESS-REQUIRED-CTC  SECTION.
007080*************************************
007090*
007100     IF       RC-DESIRED-TAKE-HOME < ZERO
007110              MOVE "REQUIRED ANNUAL CTC" TO WS-OUT-LABEL (1)
007120              MOVE ZERO                  TO WS-OUT-AMT   (1)
007130              MOVE SPACES TO WS-OUT-LABEL (2) WS-OUT-LABEL (3)
007140                             WS-OUT-LABEL (4)
007150              MOVE ZERO   TO WS-OUT-AMT   (2) WS-OUT-AMT   (3)
007160                             WS-OUT-AMT   (4)
007170              MOVE TX004 TO WS-OUT-MESSAGE
007180              GENERATE CALC-RESULT-DETAIL
007190              GENERATE CALC-MESSAGE-DETAIL
007200              GO TO AB050-EXIT
007210     END-IF.
007220*
007230     MOVE     TX-CTC-SEARCH-LOW  TO WS-RC-LOW.
007240     MOVE     TX-CTC-SEARCH-HIGH TO WS-RC-HIGH.
007250     MOVE     "N" TO WS-RC-FOUND.
007260     PERFORM  AB051-SEARCH-STEP THRU AB051-EXIT
007270              VARYING WS-RC-ITERATE FROM 1 BY 1
007280              UNTIL WS-RC-ITERATE > TX-SEARCH-MAX-ITERATE
007290                 OR WS-RC-FOUND = "Y".
007300*
007310     MOVE     WS-RC-MID TO LK-ANNUAL-CTC.
007320     CALL     "TX900" USING TX-TAX-LINKAGE.
007330     COMPUTE  WS-RC-DIFF =
007340              LK-YEARLY-TAKE-HOME - RC-DESIRED-TAKE-HOME.
007350     IF       WS-RC-DIFF < ZERO
007360              COMPUTE WS-RC-ABS-DIFF = ZERO - WS-RC-DIFF
007370     ELSE
007380              MOVE WS-RC-DIFF TO WS-RC-ABS-DIFF
007390     END-IF.
007400*
007410     MOVE     SPACES TO WS-OUT-MESSAGE.
007420     IF       WS-RC-ABS-DIFF > TX-SEARCH-WARN-TOLER
007430              MOVE TX005 TO WS-OUT-MESSAGE
007440     END-IF.
007450*
007460     MOVE     "REQUIRED ANNUAL CTC" TO WS-OUT-LABEL (1).
007470     MOVE     WS-RC-MID             TO WS-OUT-AMT   (1).
007480     MOVE     SPACES TO WS-OUT-LABEL (2) WS-OUT-LABEL (3)
007490                        WS-OUT-LABEL (4).
007500     MOVE     ZERO   TO WS-OUT-AMT   (2) WS-OUT-AMT   (3)
007510                        WS-OUT-AMT   (4).
007520     GENERATE CALC-RESULT-DETAIL.
007530     IF       WS-OUT-MESSAGE NOT = SPACES
007540              GENERATE CALC-MESSAGE-DETAIL
007550     END-IF.
007560*
007570 AB050-EXIT.  EXIT SECTION.
007580*
007590 AB051-SEARCH-STEP.
007600     COMPUTE  WS-RC-MID ROUNDED =
007610              WS-RC-LOW + (WS-RC-HIGH - WS-RC-LOW) / 2.
007620     MOVE     WS-RC-MID TO LK-ANNUAL-CTC.
007630     CALL     "TX900" USING TX-TAX-LINKAGE.
007640     COMPUTE  WS-RC-DIFF =
007650              LK-YEARLY-TAKE-HOME - RC-DESIRED-TAKE-HOME.
007660     IF       WS-RC-DIFF < ZERO
007670              COMPUTE WS-RC-ABS-DIFF = ZERO - WS-RC-DIFF
007680     ELSE
007690              MOVE WS-RC-DIFF TO WS-RC-ABS-DIFF
007700     END-IF.
007710*
007720     IF       WS-RC-ABS-DIFF NOT > TX-SEARCH-TOLERANCE
007730              MOVE "Y" TO WS-RC-FOUND
007740              GO TO AB051-EXIT
007750     END-IF.
007760*
007770     IF       LK-YEARLY-TAKE-HOME < RC-DESIRED-TAKE-HOME
007780              MOVE WS-RC-MID TO WS-RC-LOW
007790     ELSE
007800              MOVE WS-RC-MID TO WS-RC-HIGH
007810     END-IF.
007820 AB051-EXIT.  EXIT.
007830*
