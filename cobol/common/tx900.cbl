000100****************************************************************
000110*                                                               *
000120*           PERSONAL TAX - SLAB TAX AND TAKE-HOME CALC          *
000130*                                                               *
000140****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*========================
000180*
000190**
000200      PROGRAM-ID.         TX900.
000210      AUTHOR.             R J HARLOW.
000220      INSTALLATION.       APPLEWOOD COMPUTERS.
000230      DATE-WRITTEN.       15/03/1985.
000240      DATE-COMPILED.
000250      SECURITY.           COPYRIGHT (C) 1985-2026 & LATER,
000260                           VINCENT BRYAN COEN.
000270                           DISTRIBUTED UNDER THE GNU GENERAL
000280                           PUBLIC LICENSE.
000290                           SEE THE FILE COPYING FOR DETAILS.
000300**
000310*    REMARKS.            GIVEN AN ANNUAL CTC, WORKS OUT THE
000320*                        TAXABLE INCOME, THE SLAB TAX, THE
000330*                        LOW-INCOME REBATE AND THE RESULTING
000340*                        YEARLY/MONTHLY TAKE-HOME. CALLED BY
000350*                        EVERY PARAGRAPH IN TX010 THAT NEEDS
000360*                        A TAKE-HOME FIGURE.
000370**
000380*    VERSION.            SEE PROG-NAME IN WS.
000390**
000400*    CALLED MODULES.     NONE.
000410*    FILES USED.         NONE - PURE CALCULATION MODULE.
000420**
000430*    ERROR MESSAGES USED.
000440*                        NONE.
000450**
000460* CHANGES:
000470* 15/03/1985 RJH -       WRITTEN FOR THE TAX OFFICE AS A
000480*                        STANDALONE SLAB-TAX READY-RECKONER.
000490* 02/11/1987 RJH -    .2 ADDED LOW INCOME REBATE BAND PER
000500*                        FINANCE ACT CHANGE.
000510*  9/04/1991 MFK -    .3 SLAB BANDS WIDENED, RATES RE-POINTED
000520*                        FOLLOWING BUDGET.
000530* 22/06/1994 MFK -    .4 Y-KEY ROUNDING FIX ON MONTHLY FIGURES
000540*                        RAISED BY PAYROLL BUREAU QUERY PT014.
000550* 03/01/1999 VBC -   1.0 YEAR 2000 DATE SAFETY REVIEW - MODULE
000560*                        HOLDS NO DATES, NO CHANGE NEEDED.
000570* 14/11/2003 VBC -   1.1 RE-POINTED SLAB TABLE FOR THAT YEAR'S
000580*                        FINANCE ACT, TICKET PT041.
000590* 30/03/2009 VBC -   1.2 MIGRATION TO OPEN COBOL V3.00.00.
000600* 16/04/2024 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING
000610*                        ALL PREVIOUS NOTICES.
000620* 05/02/2026 VBC -   2.0 REBUILT AS TX900 FOR THE NEW PERSONAL
000630*                        TAX & SAVINGS PLANNING BATCH, TICKET
000640*                        TX-0002. OLD READY-RECKONER TABLES
000650*                        REPLACED WITH CURRENT SLAB BANDS.
000660* 11/02/2026 VBC -   2.1 ADDED LK-ERROR-FLAG FOR A NEGATIVE
000670*                        CTC INSTEAD OF ABORTING THE CALLER.
000680* 24/02/2026 VBC -   2.2 DEBUG TRACE UNDER UPSI-0 FOR USE
000690*                        WHILE PROVING THE RANGE SWEEP.
000700* 10/08/2026 VBC -   2.3 TX950 WAS LOADING EVERY BAND ONE
000710*                        ROW OUT OF STEP WITH TX-SLAB-UPPER -
000720*                        BAND 1 CAME OUT AT 5% INSTEAD OF NIL,
000730*                        AND SO ON UP THE TABLE. OVERSTATED TAX
000740*                        ON EVERY SCENARIO SINCE 2.0. RATES
000750*                        RE-POINTED TO MATCH THE SCHEDULE IN
000760*                        WSTXCON, TICKET TX-0005.
000770* 10/08/2026 VBC -   2.4 REMOVED THE 2.1 NEGATIVE-CTC SHORT
000780*                        CIRCUIT AND LK-ERROR-FLAG - HEAD OFFICE
000790*                        CONFIRMED THE FORMULA RUNS UNCHANGED
000800*                        WHATEVER THE SIGN OF THE CTC, SAME AS
000810*                        THE OLD DESKTOP TOOL IT REPLACES.
000820*                        TICKET TX-0006.
000830**
000840*
000850******************************************************************
000860* COPYRIGHT NOTICE.
000870* ****************
000880*
000890* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
000900* UPDATED 2024-04-16.
000910*
000920* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
000930* TAX & SAVINGS PLANNING BATCH AND IS COPYRIGHT (C) VINCENT B
000940* COEN. 1985-2026 AND LATER.
000950*
000960* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
000970* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
000980* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
000990* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL
001000* USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT
001010* EXCLUDES REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY
001020* WAY.
001030*
001040* TX900 IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
001050* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
001060* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
001070*
001080******************************************************************
001090*
001100 ENVIRONMENT             DIVISION.
001110*========================
001120*
001130 CONFIGURATION           SECTION.
001140 SPECIAL-NAMES.
001150     C01                 IS TOP-OF-FORM
001160     UPSI-0              ON STATUS IS TX-DEBUG-TRACE-ON
001170                         OFF STATUS IS TX-DEBUG-TRACE-OFF.
001190 INPUT-OUTPUT            SECTION.
001200*
001210 DATA                    DIVISION.
001220*========================
001230*
001240 WORKING-STORAGE         SECTION.
001250*-----------------------
001260 77  PROG-NAME               PIC X(15) VALUE "TX900 (2.4)".
001270*
001280 COPY "WSTXCON.COB".
001290*
001300 01  WS-SLAB-IDX             PIC 99       COMP.
001310 01  WS-SLAB-LOW             PIC S9(9)V99 COMP-3.
001320 01  WS-SLAB-PORTION         PIC S9(9)V99 COMP-3.
001330*
001340*  SPLIT/COMBINED VIEWS OF THE THREE AMOUNTS CARRIED
001350*  THROUGH THE SLAB AND REBATE ARITHMETIC, KEPT APART
001360*  THE WAY MAPS04 KEEPS TEST-DATE AND TEST-DATE9.
001370*
001380 01  WS-TAXABLE-SPLIT.
001390     03  WS-TAXABLE-WHOLE    PIC S9(9).
001400     03  WS-TAXABLE-FRAC     PIC 99.
001410 01  WS-TAXABLE-INCOME REDEFINES WS-TAXABLE-SPLIT
001420                             PIC S9(9)V99.
001430 01  FILLER                  PIC X(2).
001440*
001450 01  WS-SLAB-TAX-SPLIT.
001460     03  WS-SLAB-TAX-WHOLE   PIC S9(9).
001470     03  WS-SLAB-TAX-FRAC    PIC 99.
001480 01  WS-SLAB-TAX REDEFINES WS-SLAB-TAX-SPLIT
001490                             PIC S9(9)V99.
001500 01  FILLER                  PIC X(2).
001510*
001520 01  WS-REBATE-SPLIT.
001530     03  WS-REBATE-WHOLE     PIC S9(9).
001540     03  WS-REBATE-FRAC      PIC 99.
001550 01  WS-REBATE-AMT REDEFINES WS-REBATE-SPLIT
001560                             PIC S9(9)V99.
001570 01  FILLER                  PIC X(2).
001580*
001590 01  WS-FIRST-CALL-GROUP.
001600     03  WS-FIRST-CALL       PIC X        VALUE "Y".
001610         88  WS-IS-FIRST-CALL             VALUE "Y".
001620     03  FILLER              PIC X(3).
001630*
001640 LINKAGE                 SECTION.
001650*========================
001660*
001670 COPY "WSTXLNK.COB".
001680*
001690 PROCEDURE DIVISION       USING TX-TAX-LINKAGE.
001700*=========================================
001710*
001720 TX900-COMPUTE-TAX        SECTION.
001730**********************************
001740*
001750     IF       WS-IS-FIRST-CALL
001760              PERFORM TX950-LOAD-SLAB-TABLE THRU TX950-EXIT
001770              MOVE "N" TO WS-FIRST-CALL
001780     END-IF.
001790*
001800     COMPUTE  WS-TAXABLE-INCOME =
001810              LK-ANNUAL-CTC - TX-STANDARD-DEDUCTION.
001820     IF       WS-TAXABLE-INCOME < ZERO
001830              MOVE ZERO TO WS-TAXABLE-INCOME
001840     END-IF.
001850*
001860     PERFORM  TX910-SLAB-TAX    THRU TX910-EXIT.
001870     PERFORM  TX920-APPLY-REBATE THRU TX920-EXIT.
001880*
001890     MOVE     WS-SLAB-TAX TO LK-YEARLY-TAX.
001900     COMPUTE  LK-YEARLY-TAKE-HOME ROUNDED =
001910              LK-ANNUAL-CTC - LK-YEARLY-TAX.
001920     DIVIDE   LK-YEARLY-TAKE-HOME BY 12
001930              GIVING LK-MONTHLY-TAKE-HOME ROUNDED.
001940     DIVIDE   LK-YEARLY-TAX BY 12
001950              GIVING LK-MONTHLY-TAX ROUNDED.
001960*
001970     IF       TX-DEBUG-TRACE-ON
001980              DISPLAY "TX900 CTC=" LK-ANNUAL-CTC
001990                      " TAX="      LK-YEARLY-TAX
002000     END-IF.
002010*
002020 TX900-EXIT.  EXIT SECTION.
002030*
002040 TX910-SLAB-TAX           SECTION.
002050**********************************
002060*
002070*  MARGINAL SLAB TAX - EACH BAND IS TAXED ONLY ON THE
002080*  SLICE OF TAXABLE INCOME THAT FALLS WITHIN IT.
002090*
002100     MOVE     ZERO TO WS-SLAB-TAX.
002110     MOVE     ZERO TO WS-SLAB-LOW.
002120     PERFORM  TX911-SLAB-BAND THRU TX911-EXIT
002130              VARYING WS-SLAB-IDX FROM 1 BY 1
002140              UNTIL   WS-SLAB-IDX > 7.
002150*
002160 TX910-EXIT.  EXIT SECTION.
002170*
002180 TX911-SLAB-BAND.
002190     IF       WS-TAXABLE-INCOME NOT > WS-SLAB-LOW
002200              GO TO TX911-EXIT.
002210*
002220     IF       WS-SLAB-IDX < 7
002230              IF     WS-TAXABLE-INCOME <
002240                     TX-SLAB-UPPER (WS-SLAB-IDX)
002250                     COMPUTE WS-SLAB-PORTION =
002260                             WS-TAXABLE-INCOME - WS-SLAB-LOW
002270              ELSE
002280                     COMPUTE WS-SLAB-PORTION =
002290                             TX-SLAB-UPPER (WS-SLAB-IDX)
002300                             - WS-SLAB-LOW
002310              END-IF
002320     ELSE
002330              COMPUTE  WS-SLAB-PORTION =
002340                       WS-TAXABLE-INCOME - WS-SLAB-LOW
002350     END-IF.
002360*
002370     COMPUTE  WS-SLAB-TAX ROUNDED =
002380              WS-SLAB-TAX +
002390              WS-SLAB-PORTION * TX-SLAB-RATE (WS-SLAB-IDX).
002400*
002410     IF       WS-SLAB-IDX < 7
002420              MOVE TX-SLAB-UPPER (WS-SLAB-IDX) TO WS-SLAB-LOW
002430     END-IF.
002440*
002450 TX911-EXIT.  EXIT.
002460*
002470 TX920-APPLY-REBATE       SECTION.
002480**********************************
002490*
002500*  REBATE ZEROES THE TAX FOR TAXABLE INCOMES AT OR BELOW
002510*  THE THRESHOLD - SLAB TAX THERE IS ALWAYS UNDER THE
002520*  REBATE LIMIT SO THIS IN PRACTICE ZEROES THE WHOLE BILL.
002530*
002540     MOVE     ZERO TO WS-REBATE-AMT.
002550     IF       WS-TAXABLE-INCOME > ZERO
002560     AND      WS-TAXABLE-INCOME NOT > TX-REBATE-THRESHOLD
002570              IF     WS-SLAB-TAX < TX-REBATE-LIMIT
002580                     MOVE WS-SLAB-TAX TO WS-REBATE-AMT
002590              ELSE
002600                     MOVE TX-REBATE-LIMIT TO WS-REBATE-AMT
002610              END-IF
002620     END-IF.
002630*
002640     SUBTRACT WS-REBATE-AMT FROM WS-SLAB-TAX.
002650     IF       WS-SLAB-TAX < ZERO
002660              MOVE ZERO TO WS-SLAB-TAX
002670     END-IF.
002680*
002690 TX920-EXIT.  EXIT SECTION.
002700*
002710 TX950-LOAD-SLAB-TABLE    SECTION.
002720**********************************
002730*
002740*  ONE-TIME LOAD OF THE SEVEN-BAND SLAB TABLE. HELD HERE
002750*  RATHER THAN AS VALUE CLAUSES BECAUSE THE FIELDS ARE
002760*  PACKED-DECIMAL (COMP-3) AND CANNOT CARRY A PER-OCCURRENCE
002770*  VALUE THE WAY THE WITHHOLDING TABLES IN WSPYDED DO.
002780*
002790     MOVE     400000.00  TO TX-SLAB-UPPER (1).
002800     MOVE        ZERO    TO TX-SLAB-RATE  (1).
002810     MOVE     800000.00  TO TX-SLAB-UPPER (2).
002820     MOVE        .0500   TO TX-SLAB-RATE  (2).
002830     MOVE    1200000.00  TO TX-SLAB-UPPER (3).
002840     MOVE        .1000   TO TX-SLAB-RATE  (3).
002850     MOVE    1600000.00  TO TX-SLAB-UPPER (4).
002860     MOVE        .1500   TO TX-SLAB-RATE  (4).
002870     MOVE    2000000.00  TO TX-SLAB-UPPER (5).
002880     MOVE        .2000   TO TX-SLAB-RATE  (5).
002890     MOVE    2400000.00  TO TX-SLAB-UPPER (6).
002900     MOVE        .2500   TO TX-SLAB-RATE  (6).
002910     MOVE    ZERO        TO TX-SLAB-UPPER (7).
002920*                            BAND 7 IS OPEN ENDED - NO
002930*                            CEILING IS EVER TESTED FOR IT.
002940     MOVE        .3000   TO TX-SLAB-RATE  (7).
002950*
002960 TX950-EXIT.  EXIT SECTION.
002970*
