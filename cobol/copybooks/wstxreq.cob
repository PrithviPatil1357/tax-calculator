000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR SCENARIO FILE    *
000130*     USES TX-TYPE-CODE TO SELECT LAYOUT  *
000140*                                          *
000150*     SEQUENTIAL FILE                     *
000160*******************************************
000170*  FILE SIZE 120 BYTES (2 + 118).
000180*
000190* 04/02/26 VBC - CREATED.
000200* 09/02/26 VBC - SPLIT DATA AREA INTO THE FIVE
000210*                SCENARIO LAYOUTS BY REDEFINES
000220*                RATHER THAN FIVE PHYSICAL FILES.
000230*
000240 01  TX-SCENARIO-RECORD.
000250     03  TX-TYPE-CODE            PIC X(2).
000260*                                  TH SV RS TT RC
000270     03  TX-DATA                 PIC X(118).
000280*
000290*    TH = TAKE-HOME CALCULATOR REQUEST
000300*
000310     03  TX-TH-REQUEST  REDEFINES TX-DATA.
000320         05  TH-ANNUAL-CTC       PIC S9(9)V99 COMP-3.
000330         05  FILLER              PIC X(112).
000340*
000350*    SV = SAVINGS CALCULATOR REQUEST
000360*
000370     03  TX-SV-REQUEST  REDEFINES TX-DATA.
000380         05  SV-ANNUAL-CTC       PIC S9(9)V99 COMP-3.
000390         05  SV-ANNUAL-EXPENSES  PIC S9(9)V99 COMP-3.
000400         05  SV-MONTHLY-EXPENSE  PIC S9(9)V99 COMP-3.
000410         05  SV-ANNUAL-EXP-FLAG  PIC X.
000420*                                  Y = SV-ANNUAL-EXPENSES PRESENT
000430         05  SV-MONTHLY-EXP-FLAG PIC X.
000440*                                  Y = SV-MONTHLY-EXPENSE PRESENT
000450         05  FILLER              PIC X(98).
000460*
000470*    RS = RANGE SAVINGS SWEEP REQUEST
000480*
000490     03  TX-RS-REQUEST  REDEFINES TX-DATA.
000500         05  RS-MIN-CTC          PIC S9(9)V99 COMP-3.
000510         05  RS-MAX-CTC          PIC S9(9)V99 COMP-3.
000520         05  RS-MONTHLY-EXPENSE  PIC S9(9)V99 COMP-3.
000530         05  RS-INCREMENT        PIC S9(9)V99 COMP-3.
000540         05  RS-INCREMENT-FLAG   PIC X.
000550*                                  Y = RS-INCREMENT PRESENT
000560         05  FILLER              PIC X(93).
000570*
000580*    TT = TIME-TO-TARGET SIMULATOR REQUEST
000590*
000600     03  TX-TT-REQUEST  REDEFINES TX-DATA.
000610         05  TT-MIN-CTC          PIC S9(9)V99 COMP-3.
000620         05  TT-MAX-CTC          PIC S9(9)V99 COMP-3.
000630         05  TT-MONTHLY-EXPENSE  PIC S9(9)V99 COMP-3.
000640         05  TT-TARGET-AMOUNT    PIC S9(9)V99 COMP-3.
000650         05  TT-INCREMENT        PIC S9(9)V99 COMP-3.
000660         05  TT-CUR-INVESTMENTS  PIC S9(9)V99 COMP-3.
000670         05  TT-LUMPSUM-EXPENSES PIC S9(9)V99 COMP-3.
000680         05  TT-MONTHLY-SIP-AMT  PIC S9(9)V99 COMP-3.
000690         05  TT-SIP-CAGR         PIC S9V9(4)  COMP-3.
000700         05  TT-INCREMENT-FLAG   PIC X.
000710         05  TT-CUR-INVEST-FLAG  PIC X.
000720         05  TT-LUMPSUM-EXP-FLAG PIC X.
000730         05  TT-MONTHLY-SIP-FLAG PIC X.
000740         05  TT-SIP-CAGR-FLAG    PIC X.
000750         05  FILLER              PIC X(62).
000760*
000770*    RC = REQUIRED-CTC SOLVER REQUEST
000780*
000790     03  TX-RC-REQUEST  REDEFINES TX-DATA.
000800         05  RC-DESIRED-TAKE-HOME PIC S9(9)V99 COMP-3.
000810         05  FILLER               PIC X(112).
000820*
