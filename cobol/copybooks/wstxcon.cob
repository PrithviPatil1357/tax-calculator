000100*******************************************
000110*                                          *
000120*  WORKING STORAGE FOR TAX CONSTANTS AND  *
000130*      SLAB-RATE TABLE                    *
000140*                                          *
000150*  ANALOGOUS IN SHAPE TO THE PAYROLL      *
000160*  DED-FWT-MAR / DED-FWT-SIN WITHHOLDING  *
000170*  BAND TABLES - ONE ROW PER TAX BAND.    *
000180*******************************************
000190*
000200* 05/02/26 VBC - CREATED.
000210* 11/02/26 VBC - ADDED SEARCH BOUND AND
000220*                ITERATION CONSTANTS FOR
000230*                THE REQUIRED-CTC SOLVER.
000240*
000250 01  TX-TAX-CONSTANTS.
000260     03  TX-STANDARD-DEDUCTION    PIC S9(7)V99 COMP-3
000270                                  VALUE 50000.00.
000280     03  TX-REBATE-LIMIT          PIC S9(7)V99 COMP-3
000290                                  VALUE 60000.00.
000300     03  TX-REBATE-THRESHOLD      PIC S9(7)V99 COMP-3
000310                                  VALUE 1150000.00.
000320     03  TX-DEFAULT-INCREMENT     PIC S9(9)V99 COMP-3
000330                                  VALUE 500000.00.
000340     03  TX-CTC-SEARCH-LOW        PIC S9(9)V99 COMP-3
000350                                  VALUE ZERO.
000360     03  TX-CTC-SEARCH-HIGH       PIC S9(9)V99 COMP-3
000370                                  VALUE 100000000.00.
000380     03  TX-SEARCH-MAX-ITERATE    PIC 999      COMP
000390                                  VALUE 100.
000400     03  TX-SEARCH-TOLERANCE      PIC S9(3)V99 COMP-3
000410                                  VALUE 1.00.
000420     03  TX-SEARCH-WARN-TOLER     PIC S9(3)V99 COMP-3
000430                                  VALUE 10.00.
000440     03  TX-MONTHS-SAFETY-STOP    PIC 9(5)     COMP
000450                                  VALUE 12000.
000460     03  FILLER                   PIC X(16).
000470*
000480*  SLAB TABLE - 7 MARGINAL INCOME TAX BANDS.
000490*  TX-SLAB-UPPER OF THE LAST (7TH) BAND IS THE
000500*  HIGH SENTINEL VALUE AND CARRIES NO CEILING -
000510*  SLAB-TAX PARAGRAPH TREATS BAND 7 AS OPEN ENDED.
000520*
000530 01  TX-SLAB-TABLE.
000540     03  TX-SLAB                  OCCURS 7.
000550         05  TX-SLAB-UPPER        PIC S9(9)V99 COMP-3.
000560         05  TX-SLAB-RATE         PIC S9V9(4)  COMP-3.
000570     03  FILLER                   PIC X(8).
000580*
000590*  VALUES LOADED BY TX950-LOAD-SLAB-TABLE IN TX900,
000600*  BAND UPPER LIMITS AND THEIR MARGINAL RATES -
000610*     0 -  400,000  0%
000620*   400,000 -  800,000  5%
000630*   800,000 - 1,200,000 10%
000640* 1,200,000 - 1,600,000 15%
000650* 1,600,000 - 2,000,000 20%
000660* 2,000,000 - 2,400,000 25%
000670*  ABOVE 2,400,000      30%
000680*
