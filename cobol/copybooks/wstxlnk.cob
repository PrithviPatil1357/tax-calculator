000100*
000110* 06/02/26 VBC - 1.01   TX-TAX-LINKAGE FOR PASSING A CTC
000120*                       IN AND GETTING TAX/TAKE-HOME BACK
000130*                       FROM TX900, PICKED APART THE SAME
000140*                       WAY WS-CALLING-DATA IS IN WSCALL.
000150* 12/02/26 VBC - 1.02 - ADDED LK-ERROR-FLAG FOR A NEGATIVE
000160*                       CTC PASSED IN ERROR.
000161* 10/08/26 VBC - 1.03 - LK-ERROR-FLAG REMOVED. TX900 NEVER
000162*                       REJECTED A NEGATIVE CTC PER SPEC. AND
000163*                       THE FLAG WAS BEING USED TO SUPPRESS
000164*                       OUTPUT NEITHER SPEC RESPONSE LAYOUT
000165*                       PROVIDES A MESSAGE FOR, TICKET TX-0006.
000170*
000180 01  TX-TAX-LINKAGE.
000190     03  LK-ANNUAL-CTC        PIC S9(9)V99 COMP-3.
000200     03  LK-YEARLY-TAX        PIC S9(9)V99 COMP-3.
000210     03  LK-YEARLY-TAKE-HOME  PIC S9(9)V99 COMP-3.
000220     03  LK-MONTHLY-TAKE-HOME PIC S9(9)V99 COMP-3.
000230     03  LK-MONTHLY-TAX       PIC S9(9)V99 COMP-3.
000260     03  FILLER               PIC X(6).
000270*
